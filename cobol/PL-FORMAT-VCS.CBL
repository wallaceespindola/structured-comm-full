000100* PL-FORMAT-VCS.CBL
000200*-----------------------------------------------------------------
000300*   FORMATTING HELPERS SHARED BY THE GENERATE, VALIDATE-NUMERIC AND
000400*   VALIDATE-STRUCTURED PARAGRAPHS -
000500*      2050-FORMAT-TO-STRUCTURED    BUILDS THE PRINTED FORM FROM A
000600*                                   12-DIGIT NUMERIC CANDIDATE
000700*      2070-EXTRACT-DIGITS-ONLY     STRIPS A PRINTED CANDIDATE BACK
000800*                                   DOWN TO ITS 12 DIGITS
000900*-----------------------------------------------------------------
001000*   03/14/89 RFT  AP-2201   ORIGINAL PARAGRAPHS
001100*   07/19/94 RFT  AP-2489   EXTRACT-DIGITS-ONLY ADDED FOR THE
001200*                           STRUCTURED-SHAPE VALIDATION PATH
001300*   01/06/99 LMH  Y2K-014   REVIEWED FOR YEAR 2000 - NO DATE FIELDS
001400*                           ARE USED IN EITHER PARAGRAPH, NO CHANGE
001500*                           REQUIRED
001600*   06/14/01 JDW  AP-2698   CONFIRMED VCS-STRUCTURED-PRINT-WORK
001700*                           STILL LINES UP WITH THE WIDENED REASON
001800*                           COLUMN ADDED TO THE OUTPUT RECORD
001900*   01/17/03 SMC  AP-2790   NO SOURCE CHANGE - REVIEWED DURING THE
002000*                           STRUCTURED-COMM AUDIT REQUESTED BY
002100*                           OPERATIONS
002200*-----------------------------------------------------------------
002300*
002400*   RECEIVES WS-CANDIDATE-NUMERIC-WORK (12-POS NUMERIC CANDIDATE),
002500*   RETURNS RESULT-STRUCT-WORK, THE PRINTED +++XXX/XXXX/XXXXX+++
002600*   FORM OF THAT CANDIDATE.
002700 2050-FORMAT-TO-STRUCTURED.
002800*
002900     MOVE WS-CANDIDATE-NUMERIC-WORK(1:3)  TO VCS-SP-GROUP-1-WORK.
003000     MOVE WS-CANDIDATE-NUMERIC-WORK(4:4)  TO VCS-SP-GROUP-2-WORK.
003100     MOVE WS-CANDIDATE-NUMERIC-WORK(8:3)  TO VCS-SP-GROUP-3-WORK.
003200     MOVE WS-CANDIDATE-NUMERIC-WORK(11:2) TO VCS-SP-GROUP-4-WORK.
003300*
003400     MOVE VCS-STRUCTURED-PRINT-WORK TO RESULT-STRUCT-WORK.
003500*
003600 2050-FORMAT-TO-STRUCTURED-EXIT.
003700     EXIT.
003800*
003900*   RECEIVES WS-CANDIDATE-STRUCTURED-WORK (20-POS CANDIDATE THAT
004000*   HAS ALREADY PASSED THE STRUCTURED-SHAPE TEST), RETURNS THE
004100*   12-DIGIT NUMERIC VALUE IN WS-CANDIDATE-NUMERIC-WORK BY PULLING
004200*   THE THREE NUMERIC GROUPS OUT OF THE MASK AND DROPPING THE
004300*   "+++", "/" AND "/" LITERALS.
004400 2070-EXTRACT-DIGITS-ONLY.
004500*
004600     STRING WS-CANDIDATE-STRUCTURED-WORK(4:3)  DELIMITED BY SIZE
004700         WS-CANDIDATE-STRUCTURED-WORK(8:4)  DELIMITED BY SIZE
004800         WS-CANDIDATE-STRUCTURED-WORK(13:5) DELIMITED BY SIZE
004900         INTO WS-CANDIDATE-NUMERIC-WORK.
005000*
005100 2070-EXTRACT-DIGITS-ONLY-EXIT.
005200     EXIT.
