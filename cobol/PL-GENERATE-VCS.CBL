000100* PL-GENERATE-VCS.CBL
000200*-----------------------------------------------------------------
000300*   PRODUCES A NEW RANDOM 10-DIGIT BASE IN THE RANGE 0 THRU
000400*   9999999999, COMPUTES ITS CHECK DIGITS, AND RETURNS BOTH THE
000500*   NUMERIC AND STRUCTURED FORMS. A GENERATED VALUE IS ALWAYS
000600*   VALID. RETURNS VCS-RESULT-WORK.
000700*-----------------------------------------------------------------
000800*   THE SEED IS CARRIED ACROSS CALLS IN WS-RANDOM-SEED-WORK SO A
000900*   BATCH RUN THAT GENERATES MANY RECORDS DOES NOT REPEAT THE SAME
001000*   VALUE TWICE IN THE SAME CLOCK TICK. THE SPECIFIC ALGORITHM IS
001100*   NOT A BUSINESS RULE - ANY UNIFORM GENERATOR OVER THE RANGE
001200*   SATISFIES THE REQUIREMENT.
001300*-----------------------------------------------------------------
001400*   11/02/91 GKS  AP-2340   ORIGINAL PARAGRAPH
001500*   01/06/99 LMH  Y2K-014   REVIEWED FOR YEAR 2000 - THE SEED IS
001600*                           BUILT FROM ACCEPT ... FROM TIME, WHICH
001700*                           DOES NOT CARRY A YEAR - NO CHANGE
001800*                           REQUIRED
001900*   03/22/00 JDW  AP-2650   RECOMPILED UNDER THE UPGRADED COMPILER
002000*                           RELEASE - NO SOURCE CHANGE
002100*   09/14/01 SMC  AP-2711   WIDENED WS-RANDOM-SEED-WORK REVIEW - NO
002200*                           CHANGE, COMP FIELD ALREADY CARRIES THE
002300*                           FULL 10-DIGIT BASE RANGE
002400*-----------------------------------------------------------------
002500 2100-GENERATE-VCS-VALUE.
002600*
002700     INITIALIZE VCS-RESULT-WORK.
002800     ADD 1 TO WS-RANDOM-CALL-CNT.
002900     ACCEPT WS-TIME-OF-DAY-WORK FROM TIME.
003000*
003100     COMPUTE WS-RANDOM-SEED-WORK =
003200         (WS-RANDOM-SEED-WORK * 31) + WS-TIME-OF-DAY-WORK
003300         + WS-RANDOM-CALL-CNT.
003400*
003500     MOVE WS-RANDOM-SEED-WORK TO VCS-BASE-WORK.
003600*
003700     PERFORM 2000-COMPUTE-CHECK-DIGIT
003800         THRU 2000-COMPUTE-CHECK-DIGIT-EXIT.
003900*
004000     MOVE VCS-BASE-WORK  TO VCS-FULL-BASE-WORK.
004100     MOVE VCS-CHECK-WORK TO VCS-FULL-CHECK-WORK.
004200     MOVE VCS-FULL-VALUE-WORK TO WS-CANDIDATE-NUMERIC-WORK.
004300*
004400     PERFORM 2050-FORMAT-TO-STRUCTURED
004500         THRU 2050-FORMAT-TO-STRUCTURED-EXIT.
004600*
004700     MOVE WS-CANDIDATE-NUMERIC-WORK TO RESULT-NUMERIC-WORK.
004800     MOVE "Y" TO RESULT-VALID-WORK.
004900     MOVE SPACES TO RESULT-REASON-WORK.
005000*
005100 2100-GENERATE-VCS-VALUE-EXIT.
005200     EXIT.
