000100* PL-STAMP-RESULT.CBL
000200*-----------------------------------------------------------------
000300*   BUILDS THE INFORMATIONAL ISO-8601 RESULT-TIMESTAMP CARRIED ON
000400*   EVERY VALIDATION-RESULT-RECORD. NOT USED IN ANY BUSINESS
000500*   CALCULATION - IF THE CLOCK IS UNAVAILABLE THE FIELD IS SIMPLY
000600*   LEFT AS ZEROS, THE RESULT ITSELF IS NOT AFFECTED.
000700*-----------------------------------------------------------------
000800*   11/02/91 GKS  AP-2340   ORIGINAL PARAGRAPH
000900*   01/06/99 LMH  Y2K-014   CONFIRMED DATE YYYYMMDD FORM ALREADY
001000*                           RETURNS A 4-DIGIT YEAR - NO CHANGE
001100*   03/22/00 JDW  AP-2650   RECOMPILED UNDER THE UPGRADED COMPILER
001200*                           RELEASE - NO SOURCE CHANGE
001300*   09/14/01 SMC  AP-2711   CONFIRMED THE ROLLOVER FROM 12/31/2000
001400*                           TO 01/01/2001 PRODUCED A CORRECT
001500*                           TIMESTAMP IN TEST
001600*   01/17/03 JDW  AP-2790   NO SOURCE CHANGE - REVIEWED DURING THE
001700*                           STRUCTURED-COMM AUDIT REQUESTED BY
001800*                           OPERATIONS
001900*-----------------------------------------------------------------
002000 2600-STAMP-RESULT-TIMESTAMP.
002100*
002200     ACCEPT WS-CURR-DATE-8-WORK FROM DATE YYYYMMDD.
002300     ACCEPT WS-CURR-TIME-8-WORK FROM TIME.
002400*
002500     STRING WS-CURR-YEAR-WORK      DELIMITED BY SIZE
002600         "-"                       DELIMITED BY SIZE
002700         WS-CURR-MONTH-WORK        DELIMITED BY SIZE
002800         "-"                       DELIMITED BY SIZE
002900         WS-CURR-DAY-WORK          DELIMITED BY SIZE
003000         "T"                       DELIMITED BY SIZE
003100         WS-CURR-HOUR-WORK         DELIMITED BY SIZE
003200         ":"                       DELIMITED BY SIZE
003300         WS-CURR-MINUTE-WORK       DELIMITED BY SIZE
003400         ":"                       DELIMITED BY SIZE
003500         WS-CURR-SECOND-WORK       DELIMITED BY SIZE
003600         "."                       DELIMITED BY SIZE
003700         WS-CURR-HUNDREDTH-WORK    DELIMITED BY SIZE
003800         INTO RESULT-TIMESTAMP-WORK.
003900*
004000 2600-STAMP-RESULT-TIMESTAMP-EXIT.
004100     EXIT.
