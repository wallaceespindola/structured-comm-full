000100* PL-COMPUTE-CHECK-DIGIT.CBL
000200*-----------------------------------------------------------------
000300*   MOD-97 CHECK-DIGIT CALCULATION SHARED BY EVERY VALIDATION AND
000400*   GENERATION PATH. RECEIVES VCS-BASE-WORK (0 THRU 9999999999),
000500*   RETURNS VCS-CHECK-WORK (01 THRU 97, NEVER 00).
000600*-----------------------------------------------------------------
000700*   03/14/89 RFT  AP-2201   ORIGINAL PARAGRAPH
000800*   09/02/90 RFT  AP-2288   CORRECTED - A REMAINDER OF ZERO MUST
000900*                           YIELD CHECK DIGITS 97, NOT 00
001000*   01/06/99 LMH  Y2K-014   REVIEWED FOR YEAR 2000 - NO DATE FIELDS
001100*                           ARE USED IN THIS CALCULATION, NO CHANGE
001200*                           REQUIRED
001300*   03/22/00 JDW  AP-2650   RECOMPILED UNDER THE UPGRADED COMPILER
001400*                           RELEASE - NO SOURCE CHANGE
001500*   09/14/01 SMC  AP-2711   CONFIRMED WS-DIVIDE-QUOTIENT-WORK IS STILL
001600*                           WIDE ENOUGH AFTER THE BASE-RANGE REVIEW
001700*                           ON AP-2710 - NO CHANGE REQUIRED
001800*-----------------------------------------------------------------
001900 2000-COMPUTE-CHECK-DIGIT.
002000*
002100     DIVIDE VCS-BASE-WORK BY 97
002200         GIVING WS-DIVIDE-QUOTIENT-WORK
002300         REMAINDER WS-MOD-RESULT-CNT.
002400*
002500     SUBTRACT WS-MOD-RESULT-CNT FROM 97 GIVING VCS-CHECK-WORK.
002600*
002700     IF VCS-CHECK-WORK = ZERO
002800         MOVE 97 TO VCS-CHECK-WORK.
002900*
003000 2000-COMPUTE-CHECK-DIGIT-EXIT.
003100     EXIT.
