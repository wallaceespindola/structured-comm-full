000100* FDVCSOUT.CBL
000200*-----------------------------------------------------------------
000300*   FD FOR THE VCS-OUTPUT-FILE. ONE DETAIL LINE PER INPUT RECORD
000400*   (STRUCTURED FORM, NUMERIC FORM, VALID FLAG, REASON) FOLLOWED
000500*   BY ONE TRAILING SUMMARY LINE. SEE DETAIL-LINE-WORK AND
000600*   SUMMARY-LINE-WORK IN THE CALLING PROGRAM FOR THE BREAKOUT OF
000700*   THIS 116-BYTE RECORD.
000800*-----------------------------------------------------------------
000900*   03/14/89 RFT  AP-2201   ORIGINAL RECORD LAYOUT
001000*   11/02/91 GKS  AP-2340   WIDENED FOR THE REASON-TEXT COLUMN
001100*   01/06/99 LMH  Y2K-014   REVIEWED FOR YEAR 2000 - RESULT-
001200*                           TIMESTAMP-WORK IS BUILT FROM A 4-DIGIT
001300*                           YEAR, NO CHANGE REQUIRED
001400*   06/14/01 JDW  AP-2698   CONFIRMED THE 116-BYTE RECORD STILL
001500*                           LINES UP WITH DETAIL-LINE-WORK AND
001600*                           SUMMARY-LINE-WORK AFTER THE COLUMN
001700*                           WIDENING
001800*   01/17/03 SMC  AP-2790   NO SOURCE CHANGE - REVIEWED DURING THE
001900*                           STRUCTURED-COMM AUDIT REQUESTED BY
002000*                           OPERATIONS
002100*-----------------------------------------------------------------
002200 FD  VCS-OUTPUT-FILE
002300     LABEL RECORDS ARE OMITTED.
002400*
002500 01  VCS-OUTPUT-LINE.
002600     05  VCS-OUTPUT-TEXT           PIC X(116).
