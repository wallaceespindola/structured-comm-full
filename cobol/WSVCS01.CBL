000100* WSVCS01.CBL
000200*-----------------------------------------------------------------
000300*   WORKING-STORAGE SHARED BY THE VCS STRUCTURED-COMMUNICATION
000400*   BATCH PROGRAMS (VCS-VALIDATE-BATCH, VCS-GENERATE-BATCH).
000500*-----------------------------------------------------------------
000600*   RECORD FORMS CARRIED IN THIS COPYBOOK -
000700*      VCS-NUMERIC-WORK       10-DIGIT BASE PLUS 2-DIGIT CHECK
000800*      VCS-STRUCTURED-WORK    MOD-97 GROUPS, NUMERIC-EDIT FORM
000900*      VCS-STRUCTURED-PRINT   PRINTED +++XXX/XXXX/XXXXX+++ FORM
001000*      VCS-RESULT-WORK        VALIDATION-RESULT-RECORD FORM
001100*-----------------------------------------------------------------
001200*   FIELDS RECEIVED FROM / RETURNED TO THE CALLING PARAGRAPH BY
001300*   THE PL- PROCEDURE COPYBOOKS THAT SHARE THIS WORKING-STORAGE -
001400*      WS-CANDIDATE-NUMERIC-WORK    ---  RECEIVED (12-POS CANDIDATE)
001500*      WS-CANDIDATE-STRUCTURED-WORK ---  RECEIVED (20-POS CANDIDATE)
001600*      WS-SCAN-LINE-WORK            ---  RECEIVED (80-POS INPUT LINE)
001700*      VCS-RESULT-WORK              ---  RETURNED  (RESULT RECORD)
001800*-----------------------------------------------------------------
001900*   MAINTENANCE HISTORY
002000*   DATE       BY   REQ-NO    DESCRIPTION
002100*   -------- ---- --------- ------------------------------------
002200*   03/14/89 RFT  AP-2201   ORIGINAL WORKING-STORAGE LAID OUT FOR
002300*                           THE STRUCTURED-COMMUNICATION ENGINE
002400*   11/02/91 GKS  AP-2340   ADDED RESULT-TIMESTAMP TO SUPPORT NEW
002500*                           VALIDATION-RESULT-RECORD FIELD
002600*   07/19/94 RFT  AP-2489   ADDED SCAN-LINE TABLE FOR IN-LINE
002700*                           STRUCTURED/NUMERIC SEARCHES
002800*   01/06/99 LMH  Y2K-014   REVIEWED - DATE FIELDS ARE BUILT FROM
002900*                           ACCEPT ... FROM DATE YYYYMMDD (4-DIGIT
003000*                           YEAR) THROUGHOUT, NO CHANGE REQUIRED
003100*   03/22/00 JDW  AP-2650   RECOMPILED UNDER THE UPGRADED COMPILER
003200*                           RELEASE - NO SOURCE CHANGE
003300*   09/14/01 SMC  AP-2711   WIDENED WS-RANDOM-SEED-WORK REVIEW - NO
003400*                           CHANGE, FIELD ALREADY CARRIES THE FULL
003500*                           10-DIGIT BASE RANGE
003600*   01/17/03 SMC  AP-2790   NO SOURCE CHANGE - REVIEWED DURING THE
003700*                           STRUCTURED-COMM AUDIT REQUESTED BY
003800*                           OPERATIONS
003900*-----------------------------------------------------------------
004000*
004100*   THE 10-DIGIT BASE AND ITS 2-DIGIT CHECK DIGITS, DISPLAY FORM.
004200 01  VCS-NUMERIC-WORK.
004300     05  VCS-BASE-WORK              PIC 9(10).
004400     05  VCS-CHECK-WORK             PIC 9(02).
004500     05  FILLER                     PIC X(04).
004600*
004700*   ALTERNATE DIGIT-TABLE VIEW OF THE BASE, KEPT FOR ANY FUTURE
004800*   DIGIT-AT-A-TIME PROCESSING (E.G. A DIFFERENT CHECK ALGORITHM).
004900 01  WS-VCS-BASE-DIGITS-WORK.
005000     05  VCS-BASE-DIGIT-WORK OCCURS 10 TIMES
005100         PIC 9(01).
005200 01  FILLER REDEFINES WS-VCS-BASE-DIGITS-WORK.
005300     05  VCS-BASE-NUMERIC-WORK      PIC 9(10).
005400*
005500*   THE 12-DIGIT VALUE AS ONE CONTIGUOUS NUMERIC ITEM, REDEFINED
005600*   INTO THE FOUR MOD-97 GROUPS USED TO BUILD THE PRINTED FORM.
005700 01  VCS-FULL-VALUE-WORK.
005800     05  VCS-FULL-BASE-WORK         PIC 9(10).
005900     05  VCS-FULL-CHECK-WORK        PIC 9(02).
006000 01  VCS-STRUCTURED-WORK REDEFINES VCS-FULL-VALUE-WORK.
006100     05  VCS-STR-GROUP-1-WORK       PIC 9(03).
006200     05  VCS-STR-GROUP-2-WORK       PIC 9(04).
006300     05  VCS-STR-GROUP-3-WORK       PIC 9(03).
006400     05  VCS-STR-GROUP-4-WORK       PIC 9(02).
006500*
006600*   THE PRINTED/DISPLAY FORM, MASK +++XXX/XXXX/XXXXX+++, 20 BYTES.
006700 01  VCS-STRUCTURED-PRINT-WORK.
006800     05  VCS-SP-PREFIX-WORK         PIC X(03) VALUE "+++".
006900     05  VCS-SP-GROUP-1-WORK        PIC 9(03).
007000     05  VCS-SP-SEP-1-WORK          PIC X(01) VALUE "/".
007100     05  VCS-SP-GROUP-2-WORK        PIC 9(04).
007200     05  VCS-SP-SEP-2-WORK          PIC X(01) VALUE "/".
007300     05  VCS-SP-GROUP-3-WORK        PIC 9(03).
007400     05  VCS-SP-GROUP-4-WORK        PIC 9(02).
007500     05  VCS-SP-SUFFIX-WORK         PIC X(03) VALUE "+++".
007600*
007700*   THE VALIDATION-RESULT-RECORD, WORKING-STORAGE FORM. MOVED TO
007800*   THE DETAIL-LINE-WORK OF THE CALLING BATCH PROGRAM FOR PRINT.
007900 01  VCS-RESULT-WORK.
008000     05  RESULT-STRUCT-WORK         PIC X(20).
008100     05  RESULT-NUMERIC-WORK        PIC X(12).
008200     05  RESULT-VALID-WORK          PIC X(01).
008300         88  RESULT-IS-VALID-WORK          VALUE "Y".
008400         88  RESULT-IS-INVALID-WORK        VALUE "N".
008500     05  RESULT-REASON-WORK         PIC X(80).
008600     05  RESULT-TIMESTAMP-WORK      PIC X(26).
008700     05  FILLER                     PIC X(05).
008800*
008900*   CANDIDATE VALUES PASSED INTO THE VALIDATE/STRUCTURED PARAGRAPHS.
009000 01  WS-CANDIDATE-NUMERIC-WORK       PIC X(12).
009100 01  WS-CANDIDATE-STRUCTURED-WORK    PIC X(20).
009200*
009300*   THE FREE-FORM INPUT LINE, BOTH AS A CHARACTER TABLE (FOR THE
009400*   POSITION-BY-POSITION SCAN) AND AS ONE FLAT 80-BYTE FIELD.
009500 01  WS-SCAN-LINE-WORK.
009600     05  WS-SCAN-CHAR-WORK OCCURS 80 TIMES
009700         PIC X(01).
009800 01  WS-SCAN-LINE-ALPHA REDEFINES WS-SCAN-LINE-WORK.
009900     05  WS-SCAN-LINE-TEXT          PIC X(80).
010000*
010100*   CURRENT-DATE AND CURRENT-TIME, BROKEN OUT FOR THE ISO-8601
010200*   RESULT-TIMESTAMP BUILT BY PL-STAMP-RESULT.CBL.
010300 01  WS-CURR-DATE-8-WORK             PIC 9(08).
010400 01  WS-CURR-DATE-BREAKDOWN REDEFINES WS-CURR-DATE-8-WORK.
010500     05  WS-CURR-YEAR-WORK           PIC 9(04).
010600     05  WS-CURR-MONTH-WORK          PIC 9(02).
010700     05  WS-CURR-DAY-WORK            PIC 9(02).
010800 01  WS-CURR-TIME-8-WORK             PIC 9(08).
010900 01  WS-CURR-TIME-BREAKDOWN REDEFINES WS-CURR-TIME-8-WORK.
011000     05  WS-CURR-HOUR-WORK           PIC 9(02).
011100     05  WS-CURR-MINUTE-WORK         PIC 9(02).
011200     05  WS-CURR-SECOND-WORK         PIC 9(02).
011300     05  WS-CURR-HUNDREDTH-WORK      PIC 9(02).
011400*
011500*   SWITCHES.
011600 01  WS-END-OF-FILE-SW               PIC X(01) VALUE "N".
011700     88  END-OF-INPUT-FILE                   VALUE "Y".
011800 01  WS-SHAPE-OK-SW                  PIC X(01) VALUE "N".
011900     88  SHAPE-IS-OK                         VALUE "Y".
012000 01  WS-MATCH-FOUND-STRUCT-SW        PIC X(01) VALUE "N".
012100     88  MATCH-WAS-FOUND-STRUCT              VALUE "Y".
012200 01  WS-MATCH-FOUND-NUMERIC-SW       PIC X(01) VALUE "N".
012300     88  MATCH-WAS-FOUND-NUMERIC             VALUE "Y".
012400 01  WS-BOUNDARY-BEFORE-SW           PIC X(01) VALUE "N".
012500 01  WS-BOUNDARY-AFTER-SW            PIC X(01) VALUE "N".
012600*
012700*   COUNTERS AND SUBSCRIPTS - ALL BINARY, PER SHOP STANDARD.
012800 77  WS-RECORDS-READ-CNT             PIC 9(07) COMP.
012900 77  WS-RECORDS-VALID-CNT            PIC 9(07) COMP.
013000 77  WS-MOD-RESULT-CNT               PIC 9(04) COMP.
013100 77  WS-DIVIDE-QUOTIENT-WORK         PIC 9(08) COMP.
013200 77  WS-SCAN-START-CNT               PIC 9(04) COMP.
013300 77  WS-SCAN-END-CNT                 PIC 9(04) COMP.
013400 77  WS-SCAN-LIMIT-STRUCT-CNT        PIC 9(04) COMP VALUE 61.
013500 77  WS-SCAN-LIMIT-NUMERIC-CNT       PIC 9(04) COMP VALUE 69.
013600 77  WS-GIVEN-CHECK-DISPLAY          PIC 9(02).
013700 77  WS-TIME-OF-DAY-WORK             PIC 9(08) COMP.
013800 77  WS-RANDOM-SEED-WORK             PIC 9(10) COMP.
013900 77  WS-RANDOM-CALL-CNT              PIC 9(07) COMP VALUE ZERO.
