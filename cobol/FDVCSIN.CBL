000100* FDVCSIN.CBL
000200*-----------------------------------------------------------------
000300*   FD FOR THE VCS-INPUT-FILE. ONE FREE-FORM TEXT LINE PER RECORD -
000400*   A BARE 12-DIGIT NUMERIC CANDIDATE, A STRUCTURED CANDIDATE, AN
000500*   EMBEDDED CANDIDATE WITHIN SURROUNDING TEXT, OR THE LITERAL
000600*   TRIGGER WORD "GENERATE" (READ ONLY BY VCS-GENERATE-BATCH).
000700*-----------------------------------------------------------------
000800*   03/14/89 RFT  AP-2201   ORIGINAL RECORD LAYOUT
000900*   07/19/94 RFT  AP-2489   NO CHANGE - RECORD STILL HOLDS THE FULL
001000*                           80-BYTE LINE NEEDED FOR THE EMBEDDED-
001100*                           CANDIDATE SEARCH
001200*   01/06/99 LMH  Y2K-014   REVIEWED FOR YEAR 2000 - RECORD CARRIES
001300*                           NO DATE FIELDS, NO CHANGE REQUIRED
001400*   03/22/00 JDW  AP-2650   RECOMPILED UNDER THE UPGRADED COMPILER
001500*                           RELEASE - NO SOURCE CHANGE
001600*   09/14/01 SMC  AP-2711   CONFIRMED THE 80-BYTE RECORD LENGTH
001700*                           STILL MATCHES THE UPSTREAM EXTRACT
001800*                           AFTER THE FEED-FORMAT REVIEW ON AP-2710
001900*-----------------------------------------------------------------
002000 FD  VCS-INPUT-FILE
002100     LABEL RECORDS ARE OMITTED.
002200*
002300 01  VCS-INPUT-LINE.
002400     05  VCS-INPUT-TEXT            PIC X(80).
