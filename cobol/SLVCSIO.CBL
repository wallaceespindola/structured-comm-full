000100* SLVCSIO.CBL
000200*-----------------------------------------------------------------
000300*   FILE-CONTROL ENTRIES FOR THE VCS BATCH INPUT AND OUTPUT FILES.
000400*   COPIED BY VCS-VALIDATE-BATCH AND VCS-GENERATE-BATCH.
000500*-----------------------------------------------------------------
000600*   03/14/89 RFT  AP-2201   ORIGINAL SELECT CLAUSES
000700*   07/19/94 RFT  AP-2489   NO CHANGE - REVIEWED WITH SCAN-LINE ADD
000800*   01/06/99 LMH  Y2K-014   REVIEWED FOR YEAR 2000 - LOGICAL NAMES
000900*                           CARRY NO DATE INFORMATION, NO CHANGE
001000*                           REQUIRED
001100*   03/22/00 JDW  AP-2650   RECOMPILED UNDER THE UPGRADED COMPILER
001200*                           RELEASE - NO SOURCE CHANGE
001300*   09/14/01 SMC  AP-2711   CONFIRMED BOTH LOGICAL NAMES STILL MATCH
001400*                           THE JCL DD STATEMENTS AFTER THE BATCH
001500*                           SCHEDULER MIGRATION
001600*-----------------------------------------------------------------
001700 SELECT VCS-INPUT-FILE
001800     ASSIGN TO "VCSIN01"
001900     ORGANIZATION IS LINE SEQUENTIAL.
002000*
002100 SELECT VCS-OUTPUT-FILE
002200     ASSIGN TO "VCSOUT01"
002300     ORGANIZATION IS LINE SEQUENTIAL.
