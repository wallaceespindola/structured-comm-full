000100* PL-VALIDATE-STRUCTURED.CBL
000200*-----------------------------------------------------------------
000300*   VALIDATES THAT A CANDIDATE MATCHES THE LITERAL MASK
000400*   +++XXX/XXXX/XXXXX+++, THEN DELEGATES TO 2200-VALIDATE-NUMERIC-
000500*   VALUE ON THE EXTRACTED DIGITS. RECEIVES
000600*   WS-CANDIDATE-STRUCTURED-WORK, RETURNS VCS-RESULT-WORK.
000700*-----------------------------------------------------------------
000800*   03/14/89 RFT  AP-2201   ORIGINAL PARAGRAPH
000900*   01/06/99 LMH  Y2K-014   REVIEWED FOR YEAR 2000 - NO DATE FIELDS
001000*                           ARE USED IN THIS PARAGRAPH, NO CHANGE
001100*                           REQUIRED
001200*   06/14/01 JDW  AP-2698   CONFIRMED THE SHAPE TEST STILL ANCHORS
001300*                           ON BOTH ENDS AFTER THE COMPILER UPGRADE
001400*   01/17/03 SMC  AP-2790   NO SOURCE CHANGE - REVIEWED DURING THE
001500*                           STRUCTURED-COMM AUDIT REQUESTED BY
001600*                           OPERATIONS
001700*-----------------------------------------------------------------
001800 2300-VALIDATE-STRUCTURED-VALUE.
001900*
002000     INITIALIZE VCS-RESULT-WORK.
002100     MOVE "N" TO WS-SHAPE-OK-SW.
002200*
002300     IF WS-CANDIDATE-STRUCTURED-WORK(1:3)   = "+++"
002400         AND WS-CANDIDATE-STRUCTURED-WORK(4:3)  IS NUMERIC
002500         AND WS-CANDIDATE-STRUCTURED-WORK(7:1)  = "/"
002600         AND WS-CANDIDATE-STRUCTURED-WORK(8:4)  IS NUMERIC
002700         AND WS-CANDIDATE-STRUCTURED-WORK(12:1) = "/"
002800         AND WS-CANDIDATE-STRUCTURED-WORK(13:5) IS NUMERIC
002900         AND WS-CANDIDATE-STRUCTURED-WORK(18:3) = "+++"
003000         MOVE "Y" TO WS-SHAPE-OK-SW.
003100*
003200     IF NOT SHAPE-IS-OK
003300         MOVE "N" TO RESULT-VALID-WORK
003400         MOVE "Format must be +++XXX/XXXX/XXXXX+++"
003500             TO RESULT-REASON-WORK
003600         GO TO 2300-VALIDATE-STRUCTURED-VALUE-EXIT.
003700*
003800     PERFORM 2070-EXTRACT-DIGITS-ONLY
003900         THRU 2070-EXTRACT-DIGITS-ONLY-EXIT.
004000*
004100     PERFORM 2200-VALIDATE-NUMERIC-VALUE
004200         THRU 2200-VALIDATE-NUMERIC-VALUE-EXIT.
004300*
004400 2300-VALIDATE-STRUCTURED-VALUE-EXIT.
004500     EXIT.
