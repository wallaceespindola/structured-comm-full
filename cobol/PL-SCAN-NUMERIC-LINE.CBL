000100* PL-SCAN-NUMERIC-LINE.CBL
000200*-----------------------------------------------------------------
000300*   SCANS A FREE-FORM TEXT LINE LEFT TO RIGHT FOR THE FIRST RUN OF
000400*   EXACTLY 12 CONSECUTIVE DIGITS THAT IS NOT ITSELF ADJACENT TO
000500*   A FURTHER DIGIT, AND VALIDATES IT. RECEIVES WS-SCAN-LINE-TEXT,
000600*   RETURNS VCS-RESULT-WORK.
000700*-----------------------------------------------------------------
000800*   07/19/94 RFT  AP-2489   ORIGINAL PARAGRAPH
000900*   02/11/97 GKS  AP-2601   ADDED THE DIGIT-BOUNDARY TEST SO A
001000*                           13-DIGIT RUN NO LONGER FALSE-MATCHES
001100*   01/06/99 LMH  Y2K-014   REVIEWED FOR YEAR 2000 - NO DATE FIELDS
001200*                           ARE USED IN THIS PARAGRAPH, NO CHANGE
001300*                           REQUIRED
001400*   06/14/01 JDW  AP-2698   CONFIRMED WS-SCAN-LIMIT-NUMERIC-CNT
001500*                           STILL LEAVES ROOM FOR A FULL 12-DIGIT
001600*                           RUN WITHIN THE 80-BYTE INPUT LINE
001700*   01/17/03 SMC  AP-2790   NO SOURCE CHANGE - REVIEWED DURING THE
001800*                           STRUCTURED-COMM AUDIT REQUESTED BY
001900*                           OPERATIONS
002000*-----------------------------------------------------------------
002100 2500-SCAN-NUMERIC-IN-LINE.
002200*
002300     INITIALIZE VCS-RESULT-WORK.
002400     MOVE "N" TO WS-MATCH-FOUND-NUMERIC-SW.
002500*
002600     IF WS-SCAN-LINE-TEXT = SPACES
002700         MOVE "N" TO RESULT-VALID-WORK
002800         MOVE "Input line must not be blank"
002900             TO RESULT-REASON-WORK
003000         GO TO 2500-SCAN-NUMERIC-IN-LINE-EXIT.
003100*
003200     PERFORM 2501-TEST-NUMERIC-AT-POSITION
003300         THRU 2501-TEST-NUMERIC-AT-POSITION-EXIT
003400         VARYING WS-SCAN-START-CNT FROM 1 BY 1
003500         UNTIL WS-SCAN-START-CNT > WS-SCAN-LIMIT-NUMERIC-CNT
003600            OR MATCH-WAS-FOUND-NUMERIC.
003700*
003800     IF NOT MATCH-WAS-FOUND-NUMERIC
003900         MOVE "N" TO RESULT-VALID-WORK
004000         MOVE "No numeric 12-digit VCS found in input line"
004100             TO RESULT-REASON-WORK
004200         GO TO 2500-SCAN-NUMERIC-IN-LINE-EXIT.
004300*
004400     PERFORM 2200-VALIDATE-NUMERIC-VALUE
004500         THRU 2200-VALIDATE-NUMERIC-VALUE-EXIT.
004600*
004700 2500-SCAN-NUMERIC-IN-LINE-EXIT.
004800     EXIT.
004900*
005000*   TESTS ONE STARTING POSITION FOR A 12-DIGIT RUN THAT IS NOT
005100*   BORDERED BY ANOTHER DIGIT ON EITHER SIDE.
005200 2501-TEST-NUMERIC-AT-POSITION.
005300*
005400     MOVE "N" TO WS-BOUNDARY-BEFORE-SW.
005500     MOVE "N" TO WS-BOUNDARY-AFTER-SW.
005600*
005700     IF WS-SCAN-START-CNT = 1
005800         MOVE "Y" TO WS-BOUNDARY-BEFORE-SW
005900     ELSE
006000         IF WS-SCAN-LINE-TEXT(WS-SCAN-START-CNT - 1:1) IS NOT NUMERIC
006100             MOVE "Y" TO WS-BOUNDARY-BEFORE-SW.
006200*
006300     COMPUTE WS-SCAN-END-CNT = WS-SCAN-START-CNT + 12.
006400*
006500     IF WS-SCAN-END-CNT > 80
006600         MOVE "Y" TO WS-BOUNDARY-AFTER-SW
006700     ELSE
006800         IF WS-SCAN-LINE-TEXT(WS-SCAN-END-CNT:1) IS NOT NUMERIC
006900             MOVE "Y" TO WS-BOUNDARY-AFTER-SW.
007000*
007100     IF WS-SCAN-LINE-TEXT(WS-SCAN-START-CNT:12) IS NUMERIC
007200         AND WS-BOUNDARY-BEFORE-SW = "Y"
007300         AND WS-BOUNDARY-AFTER-SW  = "Y"
007400         MOVE "Y" TO WS-MATCH-FOUND-NUMERIC-SW
007500         MOVE WS-SCAN-LINE-TEXT(WS-SCAN-START-CNT:12)
007600             TO WS-CANDIDATE-NUMERIC-WORK.
007700*
007800 2501-TEST-NUMERIC-AT-POSITION-EXIT.
007900     EXIT.
