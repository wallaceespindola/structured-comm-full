000100* PL-VALIDATE-NUMERIC.CBL
000200*-----------------------------------------------------------------
000300*   VALIDATES A STRICT 12-DIGIT NUMERIC CANDIDATE AGAINST THE
000400*   MOD-97 CHECK-DIGIT RULE. RECEIVES WS-CANDIDATE-NUMERIC-WORK,
000500*   RETURNS VCS-RESULT-WORK.
000600*-----------------------------------------------------------------
000700*   03/14/89 RFT  AP-2201   ORIGINAL PARAGRAPH
000800*   09/02/90 RFT  AP-2288   REASON TEXT NOW SHOWS THE EXPECTED
000900*                           CHECK DIGITS AND THE BASE VALUE
001000*   01/06/99 LMH  Y2K-014   REVIEWED FOR YEAR 2000 - NO DATE FIELDS
001100*                           ARE USED IN THIS PARAGRAPH, NO CHANGE
001200*                           REQUIRED
001300*   06/14/01 JDW  AP-2698   REASON-TEXT STRING VERIFIED AGAINST THE
001400*                           WIDENED RESULT-REASON-WORK COLUMN
001500*   01/17/03 SMC  AP-2790   NO SOURCE CHANGE - REVIEWED DURING THE
001600*                           STRUCTURED-COMM AUDIT REQUESTED BY
001700*                           OPERATIONS
001800*-----------------------------------------------------------------
001900 2200-VALIDATE-NUMERIC-VALUE.
002000*
002100     INITIALIZE VCS-RESULT-WORK.
002200*
002300     IF WS-CANDIDATE-NUMERIC-WORK IS NOT NUMERIC
002400         MOVE "N" TO RESULT-VALID-WORK
002500         MOVE "Numeric value must be exactly 12 digits"
002600             TO RESULT-REASON-WORK
002700         GO TO 2200-VALIDATE-NUMERIC-VALUE-EXIT.
002800*
002900     MOVE WS-CANDIDATE-NUMERIC-WORK(1:10)  TO VCS-BASE-WORK.
003000     MOVE WS-CANDIDATE-NUMERIC-WORK(11:2)  TO WS-GIVEN-CHECK-DISPLAY.
003100*
003200     PERFORM 2000-COMPUTE-CHECK-DIGIT
003300         THRU 2000-COMPUTE-CHECK-DIGIT-EXIT.
003400*
003500     IF VCS-CHECK-WORK = WS-GIVEN-CHECK-DISPLAY
003600         MOVE "Y" TO RESULT-VALID-WORK
003700         MOVE SPACES TO RESULT-REASON-WORK
003800     ELSE
003900         MOVE "N" TO RESULT-VALID-WORK
004000         STRING "Invalid check digits: expected " DELIMITED BY SIZE
004100             VCS-CHECK-WORK              DELIMITED BY SIZE
004200             " for base "                DELIMITED BY SIZE
004300             VCS-BASE-WORK               DELIMITED BY SIZE
004400             INTO RESULT-REASON-WORK.
004500*
004600     MOVE WS-CANDIDATE-NUMERIC-WORK TO RESULT-NUMERIC-WORK.
004700     PERFORM 2050-FORMAT-TO-STRUCTURED
004800         THRU 2050-FORMAT-TO-STRUCTURED-EXIT.
004900*
005000 2200-VALIDATE-NUMERIC-VALUE-EXIT.
005100     EXIT.
