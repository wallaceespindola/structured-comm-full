000100* VCS-VALIDATE-BATCH.COB
000200*-----------------------------------------------------------------
000300*   READS VCS-INPUT-FILE, ONE FREE-FORM CANDIDATE LINE PER RECORD,
000400*   CLASSIFIES EACH LINE (BARE 12-DIGIT NUMERIC, PRINTED STRUCTURED
000500*   FORM, OR AN EMBEDDED CANDIDATE WITHIN SURROUNDING TEXT), RUNS
000600*   THE MATCHING VALIDATION FLOW, AND WRITES ONE DETAIL LINE TO
000700*   VCS-OUTPUT-FILE PER INPUT RECORD, FOLLOWED BY A TRAILING
000800*   COUNT-OF-RECORDS-READ / COUNT-OF-RECORDS-VALID SUMMARY LINE.
000900*-----------------------------------------------------------------
001000*   MAINTENANCE HISTORY
001100*   DATE       BY   REQ-NO    DESCRIPTION
001200*   -------- ---- --------- ------------------------------------
001300*   03/14/89 RFT  AP-2201   ORIGINAL PROGRAM. READS ONE VCS CANDIDATE
001400*                           PER INPUT RECORD, NUMERIC OR STRUCTURED
001500*                           FORM ONLY - NO EMBEDDED-IN-TEXT SEARCH YET
001600*   11/02/91 GKS  AP-2340   ADDED RESULT-TIMESTAMP TO THE DETAIL LINE
001700*   07/19/94 RFT  AP-2489   ADDED THE EMBEDDED-CANDIDATE SEARCH SO A
001800*                           LINE OF SURROUNDING TEXT NO LONGER HAS TO
001900*                           BE REJECTED OUTRIGHT - SCANS STRUCTURED
002000*                           MASK FIRST, THEN THE BARE 12-DIGIT RUN
002100*   02/11/97 GKS  AP-2601   LEFTMOST-MATCH-ONLY FIX CARRIED IN FROM
002200*                           THE SCAN COPYBOOKS - NO CHANGE HERE
002300*   01/06/99 LMH  Y2K-014   REVIEWED FOR YEAR 2000 - THE TIMESTAMP IS
002400*                           BUILT FROM ACCEPT ... FROM DATE YYYYMMDD
002500*                           (4-DIGIT YEAR) - NO CHANGE REQUIRED
002600*   03/22/00 JDW  AP-2650   RECOMPILED UNDER THE UPGRADED COMPILER
002700*                           RELEASE - NO SOURCE CHANGE
002800*   06/14/01 JDW  AP-2698   WIDENED THE REASON COLUMN ON THE DETAIL
002900*                           LINE SO LONGER REJECT MESSAGES NO
003000*                           LONGER GET TRUNCATED
003100*   09/14/01 SMC  AP-2711   CONFIRMED THE 116-BYTE OUTPUT RECORD
003200*                           STILL MATCHES THE DOWNSTREAM EXTRACT
003300*                           AFTER THE FEED-FORMAT REVIEW
003400*   01/17/03 SMC  AP-2790   NO SOURCE CHANGE - REVIEWED DURING THE
003500*                           STRUCTURED-COMM AUDIT REQUESTED BY
003600*                           OPERATIONS
003700*-----------------------------------------------------------------
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.  VCS-VALIDATE-BATCH.
004000 AUTHOR.      R. F. TANNER.
004100 INSTALLATION. DATA PROCESSING DIVISION.
004200 DATE-WRITTEN. 03/14/89.
004300 DATE-COMPILED.
004400 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01               IS TOP-OF-FORM
005000     UPSI-0            IS VCS-DEBUG-SWITCH
005100         ON STATUS  IS VCS-DEBUG-ON
005200         OFF STATUS IS VCS-DEBUG-OFF.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700     COPY "SLVCSIO.CBL".
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200     COPY "FDVCSIN.CBL".
006300*
006400     COPY "FDVCSOUT.CBL".
006500*
006600 WORKING-STORAGE SECTION.
006700*
006800     COPY "WSVCS01.CBL".
006900*
007000*   ONE PRINTED DETAIL LINE, LAID OUT OVER THE 116-BYTE OUTPUT
007100*   RECORD - STRUCTURED(20) NUMERIC(12) VALID(1) REASON(80).
007200 01  DETAIL-LINE-WORK.
007300     05  DL-STRUCT-WORK             PIC X(20).
007400     05  FILLER                     PIC X(01) VALUE SPACE.
007500     05  DL-NUMERIC-WORK            PIC X(12).
007600     05  FILLER                     PIC X(01) VALUE SPACE.
007700     05  DL-VALID-WORK              PIC X(01).
007800     05  FILLER                     PIC X(01) VALUE SPACE.
007900     05  DL-REASON-WORK             PIC X(80).
008000*
008100*   TRAILING SUMMARY LINE - A SIMPLE RECORD COUNT, NOT A FINANCIAL
008200*   CONTROL TOTAL.
008300 01  SUMMARY-LINE-WORK.
008400     05  FILLER                     PIC X(14) VALUE "RECORDS READ:".
008500     05  SL-RECORDS-READ-DISP       PIC ZZZZZZ9.
008600     05  FILLER                     PIC X(03) VALUE SPACES.
008700     05  FILLER                     PIC X(14) VALUE "RECORDS VALID:".
008800     05  SL-RECORDS-VALID-DISP      PIC ZZZZZZ9.
008900     05  FILLER                     PIC X(71) VALUE SPACES.
009000*
009100 PROCEDURE DIVISION.
009200*
009300 0100-MAIN-CONTROL.
009400     PERFORM 1000-INITIALIZE-BATCH
009500         THRU 1000-INITIALIZE-BATCH-EXIT.
009600*
009700     PERFORM 1100-READ-INPUT-RECORD
009800         THRU 1100-READ-INPUT-RECORD-EXIT.
009900*
010000     PERFORM 1200-PROCESS-ONE-RECORD
010100         THRU 1200-PROCESS-ONE-RECORD-EXIT
010200         UNTIL END-OF-INPUT-FILE.
010300*
010400     PERFORM 9000-FINALIZE-BATCH
010500         THRU 9000-FINALIZE-BATCH-EXIT.
010600*
010700     STOP RUN.
010800*
010900 1000-INITIALIZE-BATCH.
011000*
011100     OPEN INPUT  VCS-INPUT-FILE.
011200     OPEN OUTPUT VCS-OUTPUT-FILE.
011300     MOVE "N" TO WS-END-OF-FILE-SW.
011400     MOVE ZERO TO WS-RECORDS-READ-CNT.
011500     MOVE ZERO TO WS-RECORDS-VALID-CNT.
011600*
011700 1000-INITIALIZE-BATCH-EXIT.
011800     EXIT.
011900*
012000 1100-READ-INPUT-RECORD.
012100*
012200     READ VCS-INPUT-FILE
012300         AT END
012400             MOVE "Y" TO WS-END-OF-FILE-SW.
012500*
012600     IF NOT END-OF-INPUT-FILE
012700         ADD 1 TO WS-RECORDS-READ-CNT
012800         MOVE VCS-INPUT-TEXT TO WS-SCAN-LINE-TEXT.
012900*
013000 1100-READ-INPUT-RECORD-EXIT.
013100     EXIT.
013200*
013300 1200-PROCESS-ONE-RECORD.
013400*
013500     PERFORM 1210-CLASSIFY-AND-VALIDATE
013600         THRU 1210-CLASSIFY-AND-VALIDATE-EXIT.
013700*
013800     PERFORM 2600-STAMP-RESULT-TIMESTAMP
013900         THRU 2600-STAMP-RESULT-TIMESTAMP-EXIT.
014000*
014100     IF RESULT-IS-VALID-WORK
014200         ADD 1 TO WS-RECORDS-VALID-CNT.
014300*
014400     PERFORM 3000-WRITE-RESULT-RECORD
014500         THRU 3000-WRITE-RESULT-RECORD-EXIT.
014600*
014700     PERFORM 1100-READ-INPUT-RECORD
014800         THRU 1100-READ-INPUT-RECORD-EXIT.
014900*
015000 1200-PROCESS-ONE-RECORD-EXIT.
015100     EXIT.
015200*
015300*   CLASSIFIES ONE INPUT LINE AND DISPATCHES TO THE MATCHING
015400*   VALIDATION FLOW. A LINE THAT IS ENTIRELY A 12-DIGIT NUMERIC
015500*   VALUE, OR ENTIRELY THE STRUCTURED MASK, IS TESTED WHOLE FIRST;
015600*   OTHERWISE THE LINE IS SEARCHED FOR AN EMBEDDED STRUCTURED
015700*   CANDIDATE, THEN AN EMBEDDED NUMERIC RUN. THIS DISPATCH ORDER IS
015800*   OUR OWN BATCH-HARNESS ROUTING - THE VALIDATION RULES THEMSELVES
015900*   ARE UNCHANGED IN EVERY BRANCH.
016000*   07/19/94 RFT  AP-2489   ORIGINAL PARAGRAPH
016100 1210-CLASSIFY-AND-VALIDATE.
016200*
016300     IF WS-SCAN-LINE-TEXT(1:12)  IS NUMERIC
016400         AND WS-SCAN-LINE-TEXT(13:68) = SPACES
016500         MOVE WS-SCAN-LINE-TEXT(1:12) TO WS-CANDIDATE-NUMERIC-WORK
016600         PERFORM 2200-VALIDATE-NUMERIC-VALUE
016700             THRU 2200-VALIDATE-NUMERIC-VALUE-EXIT
016800         GO TO 1210-CLASSIFY-AND-VALIDATE-EXIT.
016900*
017000     IF WS-SCAN-LINE-TEXT(1:3)   = "+++"
017100         AND WS-SCAN-LINE-TEXT(21:60) = SPACES
017200         MOVE WS-SCAN-LINE-TEXT(1:20) TO WS-CANDIDATE-STRUCTURED-WORK
017300         PERFORM 2300-VALIDATE-STRUCTURED-VALUE
017400             THRU 2300-VALIDATE-STRUCTURED-VALUE-EXIT
017500         GO TO 1210-CLASSIFY-AND-VALIDATE-EXIT.
017600*
017700     PERFORM 2400-SCAN-STRUCTURED-IN-LINE
017800         THRU 2400-SCAN-STRUCTURED-IN-LINE-EXIT.
017900*
018000     IF MATCH-WAS-FOUND-STRUCT
018100         GO TO 1210-CLASSIFY-AND-VALIDATE-EXIT.
018200*
018300     PERFORM 2500-SCAN-NUMERIC-IN-LINE
018400         THRU 2500-SCAN-NUMERIC-IN-LINE-EXIT.
018500*
018600 1210-CLASSIFY-AND-VALIDATE-EXIT.
018700     EXIT.
018800*
018900 3000-WRITE-RESULT-RECORD.
019000*
019100     MOVE RESULT-STRUCT-WORK  TO DL-STRUCT-WORK.
019200     MOVE RESULT-NUMERIC-WORK TO DL-NUMERIC-WORK.
019300     MOVE RESULT-VALID-WORK   TO DL-VALID-WORK.
019400     MOVE RESULT-REASON-WORK  TO DL-REASON-WORK.
019500*
019600     WRITE VCS-OUTPUT-LINE FROM DETAIL-LINE-WORK.
019700*
019800 3000-WRITE-RESULT-RECORD-EXIT.
019900     EXIT.
020000*
020100 9000-FINALIZE-BATCH.
020200*
020300     MOVE WS-RECORDS-READ-CNT  TO SL-RECORDS-READ-DISP.
020400     MOVE WS-RECORDS-VALID-CNT TO SL-RECORDS-VALID-DISP.
020500     WRITE VCS-OUTPUT-LINE FROM SUMMARY-LINE-WORK.
020600*
020700     CLOSE VCS-INPUT-FILE.
020800     CLOSE VCS-OUTPUT-FILE.
020900*
021000 9000-FINALIZE-BATCH-EXIT.
021100     EXIT.
021200*
021300     COPY "PL-COMPUTE-CHECK-DIGIT.CBL".
021400*
021500     COPY "PL-FORMAT-VCS.CBL".
021600*
021700     COPY "PL-VALIDATE-NUMERIC.CBL".
021800*
021900     COPY "PL-VALIDATE-STRUCTURED.CBL".
022000*
022100     COPY "PL-SCAN-STRUCTURED-LINE.CBL".
022200*
022300     COPY "PL-SCAN-NUMERIC-LINE.CBL".
022400*
022500     COPY "PL-STAMP-RESULT.CBL".
