000100* PL-SCAN-STRUCTURED-LINE.CBL
000200*-----------------------------------------------------------------
000300*   SCANS A FREE-FORM TEXT LINE LEFT TO RIGHT FOR THE FIRST
000400*   SUBSTRING MATCHING THE STRUCTURED MASK +++XXX/XXXX/XXXXX+++
000500*   AND VALIDATES IT. RECEIVES WS-SCAN-LINE-TEXT, RETURNS
000600*   VCS-RESULT-WORK.
000700*-----------------------------------------------------------------
000800*   07/19/94 RFT  AP-2489   ORIGINAL PARAGRAPH
000900*   02/11/97 GKS  AP-2601   LEFTMOST MATCH ONLY - DO NOT KEEP
001000*                           SCANNING PAST THE FIRST HIT
001100*   01/06/99 LMH  Y2K-014   REVIEWED FOR YEAR 2000 - NO DATE FIELDS
001200*                           ARE USED IN THIS PARAGRAPH, NO CHANGE
001300*                           REQUIRED
001400*   06/14/01 JDW  AP-2698   CONFIRMED WS-SCAN-LIMIT-STRUCT-CNT STILL
001500*                           LEAVES ROOM FOR A FULL 20-BYTE MASK
001600*                           WITHIN THE 80-BYTE INPUT LINE
001700*   01/17/03 SMC  AP-2790   NO SOURCE CHANGE - REVIEWED DURING THE
001800*                           STRUCTURED-COMM AUDIT REQUESTED BY
001900*                           OPERATIONS
002000*-----------------------------------------------------------------
002100 2400-SCAN-STRUCTURED-IN-LINE.
002200*
002300     INITIALIZE VCS-RESULT-WORK.
002400     MOVE "N" TO WS-MATCH-FOUND-STRUCT-SW.
002500*
002600     IF WS-SCAN-LINE-TEXT = SPACES
002700         MOVE "N" TO RESULT-VALID-WORK
002800         MOVE "Input line must not be blank"
002900             TO RESULT-REASON-WORK
003000         GO TO 2400-SCAN-STRUCTURED-IN-LINE-EXIT.
003100*
003200     PERFORM 2401-TEST-STRUCTURED-AT-POSITION
003300         THRU 2401-TEST-STRUCTURED-AT-POSITION-EXIT
003400         VARYING WS-SCAN-START-CNT FROM 1 BY 1
003500         UNTIL WS-SCAN-START-CNT > WS-SCAN-LIMIT-STRUCT-CNT
003600            OR MATCH-WAS-FOUND-STRUCT.
003700*
003800     IF NOT MATCH-WAS-FOUND-STRUCT
003900         MOVE "N" TO RESULT-VALID-WORK
004000         MOVE "No structured VCS found in input line"
004100             TO RESULT-REASON-WORK
004200         GO TO 2400-SCAN-STRUCTURED-IN-LINE-EXIT.
004300*
004400     PERFORM 2300-VALIDATE-STRUCTURED-VALUE
004500         THRU 2300-VALIDATE-STRUCTURED-VALUE-EXIT.
004600*
004700 2400-SCAN-STRUCTURED-IN-LINE-EXIT.
004800     EXIT.
004900*
005000*   TESTS ONE STARTING POSITION FOR THE STRUCTURED MASK. ON A HIT
005100*   THE 20-BYTE CANDIDATE IS COPIED OUT AND THE SWITCH IS SET SO
005200*   THE VARYING PERFORM ABOVE STOPS AT THE LEFTMOST MATCH.
005300 2401-TEST-STRUCTURED-AT-POSITION.
005400*
005500     IF WS-SCAN-LINE-TEXT(WS-SCAN-START-CNT:3)    = "+++"
005600         AND WS-SCAN-LINE-TEXT(WS-SCAN-START-CNT + 3:3)  IS NUMERIC
005700         AND WS-SCAN-LINE-TEXT(WS-SCAN-START-CNT + 6:1)  = "/"
005800         AND WS-SCAN-LINE-TEXT(WS-SCAN-START-CNT + 7:4)  IS NUMERIC
005900         AND WS-SCAN-LINE-TEXT(WS-SCAN-START-CNT + 11:1) = "/"
006000         AND WS-SCAN-LINE-TEXT(WS-SCAN-START-CNT + 12:5) IS NUMERIC
006100         AND WS-SCAN-LINE-TEXT(WS-SCAN-START-CNT + 17:3) = "+++"
006200         MOVE "Y" TO WS-MATCH-FOUND-STRUCT-SW
006300         MOVE WS-SCAN-LINE-TEXT(WS-SCAN-START-CNT:20)
006400             TO WS-CANDIDATE-STRUCTURED-WORK.
006500*
006600 2401-TEST-STRUCTURED-AT-POSITION-EXIT.
006700     EXIT.
