000100* VCS-GENERATE-BATCH.COB
000200*-----------------------------------------------------------------
000300*   READS VCS-INPUT-FILE PURELY AS A TRIGGER FILE - ONE RECORD IN
000400*   MEANS ONE NEW STRUCTURED COMMUNICATION OUT. THE CONTENT OF THE
000500*   TRIGGER RECORD (TYPICALLY THE WORD GENERATE) IS NOT INSPECTED.
000600*   FOR EACH TRIGGER RECORD, GENERATES A NEW RANDOM BASE, COMPUTES
000700*   ITS CHECK DIGITS, AND WRITES A DETAIL LINE - ALWAYS VALID -
000800*   TO VCS-OUTPUT-FILE, FOLLOWED BY A TRAILING COUNT-OF-RECORDS
000900*   SUMMARY LINE.
001000*-----------------------------------------------------------------
001100*   MAINTENANCE HISTORY
001200*   DATE       BY   REQ-NO    DESCRIPTION
001300*   -------- ---- --------- ------------------------------------
001400*   03/14/89 RFT  AP-2201   ORIGINAL PROGRAM
001500*   11/02/91 GKS  AP-2340   ADDED RESULT-TIMESTAMP TO THE DETAIL LINE
001600*                           AND THE SEEDED-RANDOM ALGORITHM IN
001700*                           PL-GENERATE-VCS.CBL SO REPEATED CALLS IN
001800*                           THE SAME BATCH DO NOT COLLIDE
001900*   01/06/99 LMH  Y2K-014   REVIEWED FOR YEAR 2000 - THE TIMESTAMP IS
002000*                           BUILT FROM ACCEPT ... FROM DATE YYYYMMDD
002100*                           (4-DIGIT YEAR) - NO CHANGE REQUIRED
002200*   03/22/00 JDW  AP-2650   RECOMPILED UNDER THE UPGRADED COMPILER
002300*                           RELEASE - NO SOURCE CHANGE
002400*   09/14/01 SMC  AP-2711   WIDENED WS-RANDOM-SEED-WORK REVIEW - NO
002500*                           CHANGE, COMP FIELD ALREADY CARRIES THE
002600*                           FULL 10-DIGIT BASE RANGE
002700*   01/17/03 SMC  AP-2790   NO SOURCE CHANGE - REVIEWED DURING THE
002800*                           STRUCTURED-COMM AUDIT REQUESTED BY
002900*                           OPERATIONS
003000*-----------------------------------------------------------------
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  VCS-GENERATE-BATCH.
003300 AUTHOR.      R. F. TANNER.
003400 INSTALLATION. DATA PROCESSING DIVISION.
003500 DATE-WRITTEN. 03/14/89.
003600 DATE-COMPILED.
003700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01               IS TOP-OF-FORM
004300     UPSI-0            IS VCS-DEBUG-SWITCH
004400         ON STATUS  IS VCS-DEBUG-ON
004500         OFF STATUS IS VCS-DEBUG-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     COPY "SLVCSIO.CBL".
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500     COPY "FDVCSIN.CBL".
005600*
005700     COPY "FDVCSOUT.CBL".
005800*
005900 WORKING-STORAGE SECTION.
006000*
006100     COPY "WSVCS01.CBL".
006200*
006300*   ONE PRINTED DETAIL LINE, LAID OUT OVER THE 116-BYTE OUTPUT
006400*   RECORD - STRUCTURED(20) NUMERIC(12) VALID(1) REASON(80). A
006500*   GENERATED VALUE IS ALWAYS VALID, SO DL-REASON-WORK IS ALWAYS
006600*   SPACES ON THIS PROGRAM
006700 01  DETAIL-LINE-WORK.
006800     05  DL-STRUCT-WORK             PIC X(20).
006900     05  FILLER                     PIC X(01) VALUE SPACE.
007000     05  DL-NUMERIC-WORK            PIC X(12).
007100     05  FILLER                     PIC X(01) VALUE SPACE.
007200     05  DL-VALID-WORK              PIC X(01).
007300     05  FILLER                     PIC X(01) VALUE SPACE.
007400     05  DL-REASON-WORK             PIC X(80).
007500*
007600*   TRAILING SUMMARY LINE - A SIMPLE RECORD COUNT, NOT A FINANCIAL
007700*   CONTROL TOTAL. EVERY TRIGGER RECORD GENERATES A VALID VALUE, SO
007800*   RECORDS-READ AND RECORDS-VALID ALWAYS AGREE ON THIS PROGRAM.
007900 01  SUMMARY-LINE-WORK.
008000     05  FILLER                     PIC X(14) VALUE "RECORDS READ:".
008100     05  SL-RECORDS-READ-DISP       PIC ZZZZZZ9.
008200     05  FILLER                     PIC X(03) VALUE SPACES.
008300     05  FILLER                     PIC X(14) VALUE "RECORDS VALID:".
008400     05  SL-RECORDS-VALID-DISP      PIC ZZZZZZ9.
008500     05  FILLER                     PIC X(71) VALUE SPACES.
008600*
008700 PROCEDURE DIVISION.
008800*
008900 0100-MAIN-CONTROL.
009000     PERFORM 1000-INITIALIZE-BATCH
009100         THRU 1000-INITIALIZE-BATCH-EXIT.
009200*
009300     PERFORM 1100-READ-INPUT-RECORD
009400         THRU 1100-READ-INPUT-RECORD-EXIT.
009500*
009600     PERFORM 1200-PROCESS-ONE-RECORD
009700         THRU 1200-PROCESS-ONE-RECORD-EXIT
009800         UNTIL END-OF-INPUT-FILE.
009900*
010000     PERFORM 9000-FINALIZE-BATCH
010100         THRU 9000-FINALIZE-BATCH-EXIT.
010200*
010300     STOP RUN.
010400*
010500 1000-INITIALIZE-BATCH.
010600*
010700     OPEN INPUT  VCS-INPUT-FILE.
010800     OPEN OUTPUT VCS-OUTPUT-FILE.
010900     MOVE "N" TO WS-END-OF-FILE-SW.
011000     MOVE ZERO TO WS-RECORDS-READ-CNT.
011100     MOVE ZERO TO WS-RECORDS-VALID-CNT.
011200     MOVE ZERO TO WS-RANDOM-SEED-WORK.
011300*
011400 1000-INITIALIZE-BATCH-EXIT.
011500     EXIT.
011600*
011700 1100-READ-INPUT-RECORD.
011800*
011900     READ VCS-INPUT-FILE
012000         AT END
012100             MOVE "Y" TO WS-END-OF-FILE-SW.
012200*
012300     IF NOT END-OF-INPUT-FILE
012400         ADD 1 TO WS-RECORDS-READ-CNT.
012500*
012600 1100-READ-INPUT-RECORD-EXIT.
012700     EXIT.
012800*
012900*   THE INPUT RECORD ITSELF IS NOT EXAMINED - ITS PRESENCE IS THE
013000*   ONLY THING THAT MATTERS. ONE TRIGGER RECORD PRODUCES ONE NEWLY
013100*   GENERATED, ALWAYS-VALID STRUCTURED COMMUNICATION.
013200 1200-PROCESS-ONE-RECORD.
013300*
013400     PERFORM 2100-GENERATE-VCS-VALUE
013500         THRU 2100-GENERATE-VCS-VALUE-EXIT.
013600*
013700     PERFORM 2600-STAMP-RESULT-TIMESTAMP
013800         THRU 2600-STAMP-RESULT-TIMESTAMP-EXIT.
013900*
014000     ADD 1 TO WS-RECORDS-VALID-CNT.
014100*
014200     PERFORM 3000-WRITE-RESULT-RECORD
014300         THRU 3000-WRITE-RESULT-RECORD-EXIT.
014400*
014500     PERFORM 1100-READ-INPUT-RECORD
014600         THRU 1100-READ-INPUT-RECORD-EXIT.
014700*
014800 1200-PROCESS-ONE-RECORD-EXIT.
014900     EXIT.
015000*
015100 3000-WRITE-RESULT-RECORD.
015200*
015300     MOVE RESULT-STRUCT-WORK  TO DL-STRUCT-WORK.
015400     MOVE RESULT-NUMERIC-WORK TO DL-NUMERIC-WORK.
015500     MOVE RESULT-VALID-WORK   TO DL-VALID-WORK.
015600     MOVE RESULT-REASON-WORK  TO DL-REASON-WORK.
015700*
015800     WRITE VCS-OUTPUT-LINE FROM DETAIL-LINE-WORK.
015900*
016000 3000-WRITE-RESULT-RECORD-EXIT.
016100     EXIT.
016200*
016300 9000-FINALIZE-BATCH.
016400*
016500     MOVE WS-RECORDS-READ-CNT  TO SL-RECORDS-READ-DISP.
016600     MOVE WS-RECORDS-VALID-CNT TO SL-RECORDS-VALID-DISP.
016700     WRITE VCS-OUTPUT-LINE FROM SUMMARY-LINE-WORK.
016800*
016900     CLOSE VCS-INPUT-FILE.
017000     CLOSE VCS-OUTPUT-FILE.
017100*
017200 9000-FINALIZE-BATCH-EXIT.
017300     EXIT.
017400*
017500     COPY "PL-COMPUTE-CHECK-DIGIT.CBL".
017600*
017700     COPY "PL-FORMAT-VCS.CBL".
017800*
017900     COPY "PL-GENERATE-VCS.CBL".
018000*
018100     COPY "PL-STAMP-RESULT.CBL".
